000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CGPRG012.
000400 AUTHOR.        H. R. BRANDAO.
000500 INSTALLATION.  CPD SUPERODDS.
000600 DATE-WRITTEN.  14/03/1994.
000700 DATE-COMPILED. 14/03/1994.
000800 SECURITY.      USO INTERNO - DIRETORIA DE OPERACOES.
000900*--------------------------------------------------------------*
001000* SISTEMA:  SUPERODDS - ANALISE DE COTACOES DE APOSTAS
001100*--------------------------------------------------------------*
001200* OBJETIVO: LER O ARQUIVO DE PARES DE COTACOES (ODDS-PAIR),
001300*           CALCULAR A PROBABILIDADE IMPLICITA DE CADA LADO,
001400*           REMOVER O VIG DA CASA (PROBABILIDADE SEM VIG),
001500*           CALCULAR O RETORNO POR UNIDADE APOSTADA, A COTACAO
001600*           DE EQUILIBRIO, O RETORNO ESPERADO, DETECTAR
001700*           ARBITRAGEM DE DOIS LADOS, CALCULAR A ALOCACAO DE
001800*           BANCA E O LUCRO GARANTIDO, E NOMEAR O RESULTADO
001900*           CONTRARIO DE CADA COTACAO. GRAVA O ARQUIVO DE
002000*           ANALISE E O RELATORIO GERENCIAL COM TOTAIS DE
002100*           CONTROLE.
002200*--------------------------------------------------------------*
002300*------------------> HISTORICO - MANUTENCAO <------------------*
002400* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
002500* ------  -------  ------  ------  -----------------------------*
002600*  V01    MAR/1994 840001  HRB     PROGRAMA ORIGINAL - LE         CG012V01
002700*                                  ODDS-PAIR, CALC. PROB. IMPL.
002800*  V02    AGO/1994 840037  HRB     INCLUIDO CALCULO DO RETORNO    CG012V02
002900*                                  SOBRE A UNIDADE APOSTADA
003000*  V03    JAN/1995 850004  MCS     INCLUIDA DETECCAO DE           CG012V03
003100*                                  ARBITRAGEM E ALOCACAO BANCA
003200*  V04    JUN/1995 850061  MCS     AJUSTE NA MARGEM - FORMULA     CG012V04
003300*                                  MANTIDA TAL COMO RECEBIDA DA
003400*                                  AREA DE NEGOCIO, AINDA QUE
003500*                                  DIVIRJA DO OVERROUND CLASSICO
003600*  V05    OUT/1996 960112  JAL     INCLUIDA ROTINA DE COTACAO     CG012V05
003700*                                  DE EQUILIBRIO (BREAK-EVEN)
003800*  V06    MAR/1997 970029  JAL     INCLUIDO NOMEADOR DE           CG012V06
003900*                                  RESULTADO CONTRARIO (SIM/NAO)
004000*  V07    NOV/1997 970154  RPT     INCLUIDA REGRA OVER/UNDER      CG012V07
004100*                                  NO NOMEADOR DE RESULTADO
004200*  V08    JUL/1998 980077  RPT     INCLUIDA REGRA DE HANDICAP     CG012V08
004300*                                  (SPREAD) NO NOMEADOR
004400*  V09    DEZ/1998 980201  HRB     REVISAO DE VIRADA DE SECULO    CG012V09
004500*                                  - CAMPOS DE DATA DO CABECALHO
004600*                                  AMPLIADOS P/ 4 DIGITOS (Y2K)
004700*  V10    FEV/1999 990015  HRB     TESTES DE VIRADA DE SECULO     CG012V10
004800*                                  CONCLUIDOS SEM PENDENCIAS
004900*  V11    MAI/2001 010088  MCS     INCLUIDOS TOTAIS DE CONTROLE   CG012V11
005000*                                  NO PROPRIO RELATORIO
005100*  V12    SET/2003 030045  JAL     CORRIGIDA REJEICAO DE ODDS     CG012V12
005200*                                  ZERADA/FORA DO DOMINIO
005300*  V13    ABR/2006 060019  RPT     AJUSTE NO ARREDONDAMENTO       CG012V13
005400*                                  PARA 6 CASAS DECIMAIS
005500*  V14    OUT/2008 080072  HRB     REVISAO GERAL - PADRONIZ.      CG012V14
005600*                                  DE COMENTARIOS E MSG. ERRO
005620*  V15    MAI/2009 090033  RPT     CORRIGIDO NOMEADOR RESULTADO   CG012V15
005640*                                  CONTRARIO - PALAVRA-CHAVE
005650*                                  OVER/UNDER PASSA A CASAR MAI-
005660*                                  USC/MINUSC; SINAL DO SPREAD
005670*                                  INVERTIDO SO GRAVA O '-', O
005680*                                  '+' SAI EM BRANCO (CF. EXEMPLO
005690*                                  DO MANUAL DE COTACOES)
005700*--------------------------------------------------------------*
005800 ENVIRONMENT DIVISION.
005900*====================*
006000 CONFIGURATION SECTION.
006100*---------------------*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     .
006500 INPUT-OUTPUT SECTION.
006600*---------------------*
006700 FILE-CONTROL.
006800     SELECT ODDS-PAIR ASSIGN TO ODDSPAIJ
006900            FILE STATUS   IS WS-FS-ENT
007000     .
007100     SELECT ANALISE   ASSIGN TO ANALISEJ
007200            FILE STATUS   IS WS-FS-SAI
007300     .
007400     SELECT RELODDS   ASSIGN TO RELODDSJ
007500            FILE STATUS   IS WS-FS-REL
007600     .
007700 DATA DIVISION.
007800*=============*
007900 FILE SECTION.
008000*------------*
008100 FD  ODDS-PAIR
008200     LABEL RECORD STANDARD
008300     RECORDING MODE  F
008400     .
008500 01  REG-ODDS-PAIR           PIC X(96)
008600     .
008700 FD  ANALISE
008800     LABEL RECORD STANDARD
008900     RECORDING MODE  F
009000     .
009100 01  REG-ANALISE             PIC X(124)
009200     .
009300 FD  RELODDS
009400     LABEL RECORD OMITTED
009500     RECORDING MODE  F
009600     .
009700 01  REG-RELODDS             PIC X(132)
009800     .
009900 WORKING-STORAGE SECTION.
010000*-----------------------*
010100 01  FILLER                 PIC X(35)       VALUE
010200     '**** INICIO DA WORKING-STORAGE ****'.
010300
010400*-----> CHAVES DE PROCESSAMENTO E SWITCHES STANDALONE
010500 77  WS-FIM-PROCESSAMENTO   PIC X(01)       VALUE 'N'.
010600     88  SW-FIM-PROCESSAMENTO            VALUE 'S'.
010700 77  WS-REJEITOU            PIC X(01)       VALUE 'N'.
010800     88  SW-REJEITOU                      VALUE 'S'.
010900
011000*-----> VARIAVEIS AUXILIARES UTILIZADAS NO PROCESSAMENTO
011100 01  WS-AREA-AUX.
011200     05  WS-CTLIDO              PIC 9(05)      COMP VALUE ZERO.
011300     05  WS-CTREJ               PIC 9(05)      COMP VALUE ZERO.
011400     05  WS-CTANL               PIC 9(05)      COMP VALUE ZERO.
011500     05  WS-CTPEV               PIC 9(05)      COMP VALUE ZERO.
011600     05  WS-CTARB               PIC 9(05)      COMP VALUE ZERO.
011700     05  WS-CTIMPR              PIC 9(05)      COMP VALUE ZERO.
011800     05  WS-CTLIN               PIC 9(03)      COMP VALUE 99.
011900     05  WS-PAG-CAB             PIC 9(02)      COMP VALUE ZERO.
012000     05  WS-PAG-CAB-ED          PIC 9(02)      VALUE ZEROS.
012100     05  WS-DTSYS               PIC 9(06).
012200     05  WS-DTSYS-R  REDEFINES  WS-DTSYS.
012300         10  WS-DTSYS-AA            PIC 9(02).
012400         10  WS-DTSYS-MM            PIC 9(02).
012500         10  WS-DTSYS-DD            PIC 9(02).
012600     05  WS-HRSYS               PIC 9(08).
012700     05  WS-DTEDI               PIC X(10).
012800     05  WS-HREDI               PIC X(11).
012900     05  WS-FS-ENT              PIC X(02).
013000     05  WS-FS-SAI              PIC X(02).
013100     05  WS-FS-REL              PIC X(02).
013200     05  WS-MSG                 PIC X(30).
013300     05  WS-FS-MSG              PIC X(02).
013400     05  WS-MOTIVO-REJ          PIC X(40).
013450     05  FILLER                 PIC X(05).
013500
013600*-----> ENTRADA - PAR DE COTACOES (ODDS-PAIR)
013700 01  WS-REG-ODDS-PAR.
013800     05  WS-EVENT-ID-E          PIC X(08).
013900     05  WS-SPORT-KEY-E         PIC X(20).
014000     05  WS-HOME-TEAM-E         PIC X(18).
014100     05  WS-AWAY-TEAM-E         PIC X(18).
014200     05  WS-OUTCOME-TYPE-E      PIC X(18).
014300     05  WS-ODDS-1-E            PIC S9(05) SIGN LEADING SEPARATE
014400                                            CHARACTER.
014500     05  WS-ODDS-2-E            PIC S9(05) SIGN LEADING SEPARATE
014600                                            CHARACTER.
014700     05  FILLER                 PIC X(02).
014800
014900*-----> SAIDA - REGISTRO DE ANALISE (ANALISE)
015000 01  WS-REG-ANALISE.
015100     05  WS-EVENT-ID-S          PIC X(08).
015200     05  WS-IMPL-PROB-1-S       PIC 9V9(06).
015300     05  WS-IMPL-PROB-2-S       PIC 9V9(06).
015400     05  WS-NOVIG-PROB-1-S      PIC 9V9(06).
015500     05  WS-NOVIG-PROB-2-S      PIC 9V9(06).
015600     05  WS-RET-ON-BET-1-S      PIC 9(03)V9(06).
015700     05  WS-BREAKEVEN-ODDS-1-S  PIC S9(05) SIGN LEADING SEPARATE
015800                                            CHARACTER.
015900     05  WS-EXP-RETURN-1-S      PIC S9(03)V9(06)
016000                                            SIGN LEADING
016100                                            SEPARATE CHARACTER.
016200     05  WS-ARB-FLAG-S          PIC X(01).
016300     05  WS-ALLOC-1-S           PIC 9V9(06).
016400     05  WS-ALLOC-2-S           PIC 9V9(06).
016500     05  WS-ARB-PROFIT-1-S      PIC S9(03)V9(06)
016600                                            SIGN LEADING
016700                                            SEPARATE CHARACTER.
016800     05  WS-ARB-PROFIT-2-S      PIC S9(03)V9(06)
016900                                            SIGN LEADING
017000                                            SEPARATE CHARACTER.
017100     05  WS-COUNTER-OUTCOME-S   PIC X(24).
017200     05  FILLER                 PIC X(04).
017300
017400*-----> VARIAVEIS DE CALCULO - CALCULADORA DE COTACOES
017500 01  WS-AREA-CALCULO.
017600     05  WS-CALC-ODDS-IN        PIC S9(05).
017700     05  WS-CALC-ODDS-ABS       PIC 9(05).
017800     05  WS-CALC-PROB-OUT       PIC S9(01)V9(08).
017900     05  WS-CALC-PROB-1         PIC S9(01)V9(08).
018000     05  WS-CALC-PROB-2         PIC S9(01)V9(08).
018100     05  WS-CALC-SOMA-PROB      PIC S9(01)V9(08).
018200     05  WS-CALC-NOVIG-1        PIC S9(01)V9(08).
018300     05  WS-CALC-NOVIG-2        PIC S9(01)V9(08).
018400     05  WS-CALC-RETORNO-OUT    PIC S9(03)V9(08).
018500     05  WS-CALC-RETORNO-1      PIC S9(03)V9(08).
018600     05  WS-CALC-RETORNO-2      PIC S9(03)V9(08).
018700     05  WS-CALC-BREAKEVEN-B    PIC S9(03)V9(08).
018800     05  WS-CALC-TETO-VALOR     PIC S9(05)V9(08).
018900     05  WS-CALC-TETO-ALT  REDEFINES  WS-CALC-TETO-VALOR.
019000         10  WS-CALC-TETO-INT       PIC S9(05).
019100         10  WS-CALC-TETO-DEC       PIC 9(08).
019200     05  WS-CALC-TETO-RESULT    PIC S9(05).
019300     05  WS-CALC-EXP-RETORNO    PIC S9(03)V9(08).
019400     05  WS-CALC-ARB-MARGEM     PIC S9(03)V9(08).
019500     05  WS-CALC-D1             PIC S9(03)V9(08).
019600     05  WS-CALC-D2             PIC S9(03)V9(08).
019700     05  WS-CALC-RAZAO-D        PIC S9(03)V9(08).
019800     05  WS-CALC-ALOC-1         PIC S9(01)V9(08).
019900     05  WS-CALC-ALOC-2         PIC S9(01)V9(08).
020000     05  WS-CALC-LUCRO-1        PIC S9(03)V9(08).
020100     05  WS-CALC-LUCRO-2        PIC S9(03)V9(08).
020200     05  WS-CALC-LUCRO-MIN      PIC S9(03)V9(08).
020300     05  WS-TOTLUCRO            PIC S9(05)V9(06) COMP
020400                                            VALUE ZERO.
020450     05  FILLER                 PIC X(05).
020500
020600*-----> VARIAVEIS DO NOMEADOR DE RESULTADO CONTRARIO
020700 01  WS-AREA-CONTRA.
020800     05  WS-CONTRA-RESULT       PIC X(24).
020900     05  WS-SCAN-CAMPO          PIC X(18).
021000     05  WS-SCAN-TBL REDEFINES  WS-SCAN-CAMPO.
021100         10  WS-SCAN-CHAR           PIC X(01) OCCURS 18 TIMES.
021200     05  WS-SCAN-TAM            PIC 9(02)      COMP VALUE ZERO.
021300     05  WS-SCAN-IDX            PIC 9(02)      COMP VALUE ZERO.
021400     05  WS-HOME-LEN            PIC 9(02)      COMP VALUE ZERO.
021500     05  WS-AWAY-LEN            PIC 9(02)      COMP VALUE ZERO.
021600     05  WS-SPREAD-START        PIC 9(02)      COMP VALUE ZERO.
021700     05  WS-SPREAD-NUMSTART     PIC 9(02)      COMP VALUE ZERO.
021800     05  WS-SPREAD-NUMLEN       PIC 9(02)      COMP VALUE ZERO.
021900     05  WS-SPREAD-SIGN         PIC X(01).
021950     05  WS-SPREAD-SINAL-NUM    PIC X(17).
022000     05  WS-SPREAD-REST         PIC X(16).
022020     05  WS-OUTCOME-UPPER       PIC X(18).
022050     05  FILLER                 PIC X(05).
022100
022200*-----> AREA GENERICA DE GRAVACAO DO RELATORIO
022300 01  WS-LINE-OUT                PIC X(132).
022400
022500 01  WS-HIFEN                   PIC X(132)    VALUE ALL '-'.
022600
022700*-----> CABECALHO DO RELATORIO - LINHA DE TITULO
022800 01  WS-CAB1.
022900     05  FILLER                 PIC X(01)     VALUE SPACE.
023000     05  WS-DATA-CAB            PIC X(10).
023100     05  FILLER                 PIC X(03)     VALUE SPACES.
023200     05  FILLER                 PIC X(30)     VALUE
023300         'SUPERODDS ODDS ANALYSIS REPORT'.
023400     05  FILLER                 PIC X(60)     VALUE SPACES.
023500     05  FILLER                 PIC X(05)     VALUE 'PAG. '.
023600     05  WS-PAG-CAB1            PIC 9(02)     VALUE ZEROS.
023700     05  FILLER                 PIC X(21)     VALUE SPACES.
023800
023900*-----> CABECALHO DO RELATORIO - LINHA DE COLUNAS
024000 01  WS-CAB2.
024100     05  FILLER                 PIC X(01)     VALUE SPACE.
024200     05  FILLER                 PIC X(08)     VALUE 'EVENT-ID'.
024300     05  FILLER                 PIC X(01)     VALUE SPACE.
024400     05  FILLER                 PIC X(07)     VALUE 'ODDS-1'.
024500     05  FILLER                 PIC X(01)     VALUE SPACE.
024600     05  FILLER                 PIC X(07)     VALUE 'ODDS-2'.
024700     05  FILLER                 PIC X(01)     VALUE SPACE.
024800     05  FILLER                 PIC X(09)     VALUE 'NOVIG-P1'.
024900     05  FILLER                 PIC X(01)     VALUE SPACE.
025000     05  FILLER                 PIC X(09)     VALUE 'NOVIG-P2'.
025100     05  FILLER                 PIC X(01)     VALUE SPACE.
025200     05  FILLER                 PIC X(10)     VALUE 'EXP-RET-1'.
025300     05  FILLER                 PIC X(01)     VALUE SPACE.
025400     05  FILLER                 PIC X(04)     VALUE 'ARB'.
025500     05  FILLER                 PIC X(01)     VALUE SPACE.
025600     05  FILLER                 PIC X(08)     VALUE 'ALLOC-1'.
025700     05  FILLER                 PIC X(01)     VALUE SPACE.
025800     05  FILLER                 PIC X(08)     VALUE 'ALLOC-2'.
025900     05  FILLER                 PIC X(01)     VALUE SPACE.
026000     05  FILLER                 PIC X(11)     VALUE
026100         'MIN-PROFIT'.
026200     05  FILLER                 PIC X(01)     VALUE SPACE.
026300     05  FILLER                 PIC X(24)     VALUE
026400         'COUNTER-OUTCOME'.
026500     05  FILLER                 PIC X(16)     VALUE SPACES.
026600
026700*-----> LINHA DE DETALHE - REGISTRO ANALISADO
026800 01  WS-LINDET.
026900     05  FILLER                 PIC X(01)     VALUE SPACE.
027000     05  WS-EVENTID-D           PIC X(08).
027100     05  FILLER                 PIC X(01)     VALUE SPACE.
027200     05  WS-ODDS1-D             PIC -ZZZZZ9.
027300     05  FILLER                 PIC X(01)     VALUE SPACE.
027400     05  WS-ODDS2-D             PIC -ZZZZZ9.
027500     05  FILLER                 PIC X(01)     VALUE SPACE.
027600     05  WS-NOVIGP1-D           PIC ZZZ9.9999.
027700     05  FILLER                 PIC X(01)     VALUE SPACE.
027800     05  WS-NOVIGP2-D           PIC ZZZ9.9999.
027900     05  FILLER                 PIC X(01)     VALUE SPACE.
028000     05  WS-EXPRET1-D           PIC -ZZZ9.9999.
028100     05  FILLER                 PIC X(01)     VALUE SPACE.
028200     05  WS-ARB-D               PIC X(04).
028300     05  FILLER                 PIC X(01)     VALUE SPACE.
028400     05  WS-ALLOC1-D            PIC ZZ9.9999.
028500     05  FILLER                 PIC X(01)     VALUE SPACE.
028600     05  WS-ALLOC2-D            PIC ZZ9.9999.
028700     05  FILLER                 PIC X(01)     VALUE SPACE.
028800     05  WS-MINPROFIT-D         PIC -ZZZZ9.9999.
028900     05  FILLER                 PIC X(01)     VALUE SPACE.
029000     05  WS-COUNTEROUT-D        PIC X(24).
029100     05  FILLER                 PIC X(16)     VALUE SPACES.
029200
029300*-----> LINHA DE REGISTRO REJEITADO
029400 01  WS-LINREJ.
029500     05  FILLER                 PIC X(01)     VALUE SPACE.
029600     05  WS-EVENTID-R           PIC X(08).
029700     05  FILLER                 PIC X(02)     VALUE SPACES.
029800     05  FILLER                 PIC X(09)     VALUE
029900         'REJECTED:'.
030000     05  FILLER                 PIC X(01)     VALUE SPACE.
030100     05  WS-REASON-R            PIC X(40).
030200     05  FILLER                 PIC X(71)     VALUE SPACES.
030300
030400*-----> LINHA GENERICA DE TOTAIS DE CONTROLE
030500 01  WS-LINTOT.
030600     05  WS-LINTOT-TXT          PIC X(40).
030700     05  WS-LINTOT-VAL          PIC -ZZZZZZ9.999999.
030800     05  FILLER                 PIC X(77)     VALUE SPACES.
030900
031000 01  FILLER                 PIC X(35)       VALUE
031100     '****** FIM DA WORKING-STORAGE *****'.
031200*
031300 PROCEDURE DIVISION.
031400*==================*
031500*--------------------------------------------------------------*
031600*    PROCESSO PRINCIPAL
031700*--------------------------------------------------------------*
031800 000-CGPRG012.
031900
032000     PERFORM 010-INICIAR
032100     PERFORM 030-PROCESSAR UNTIL SW-FIM-PROCESSAMENTO
032200     PERFORM 090-TERMINAR
032300     STOP RUN
032400     .
032500*--------------------------------------------------------------*
032600*    PROCEDIMENTOS INICIAIS
032700*--------------------------------------------------------------*
032800 010-INICIAR.
032900
033000     DISPLAY "*----------------------------------------*"
033100     DISPLAY "* PROGRAMA 12 - CPD SUPERODDS             *"
033200     DISPLAY "* ANALISE DE COTACOES DE APOSTAS          *"
033300     DISPLAY "*----------------------------------------*"
033400
033500     PERFORM 015-DATA-HORA
033600
033700     DISPLAY ' *----------------------------------------*'
033800     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
033900     DISPLAY ' *----------------------------------------*'
034000
034100     PERFORM 020-ABRIR-ARQ
034200
034300     PERFORM 025-LER-ODDS-PAIR
034400
034500     IF WS-FS-ENT = '10'
034600        MOVE 'ERRO - ODDS-PAIR VAZIO'   TO  WS-MSG
034700        MOVE WS-FS-ENT                 TO  WS-FS-MSG
034800        GO TO 999-ERRO
034900     END-IF
035000
035100     MOVE WS-DTEDI           TO  WS-DATA-CAB
035200     .
035300*--------------------------------------------------------------*
035400*    OBTER A DATA E HORA DO SISTEMA
035500*--------------------------------------------------------------*
035600 015-DATA-HORA.
035700
035800     ACCEPT  WS-DTSYS  FROM DATE
035900     STRING  WS-DTSYS  (5:2) '/'
036000             WS-DTSYS  (3:2) '/20'
036100             WS-DTSYS  (1:2)
036200     DELIMITED BY SIZE INTO WS-DTEDI
036300
036400     ACCEPT  WS-HRSYS  FROM TIME
036500     STRING  WS-HRSYS  (1:2) ':'
036600             WS-HRSYS  (3:2) ':'
036700             WS-HRSYS  (5:2) ':'
036800             WS-HRSYS  (7:2)
036900     DELIMITED BY SIZE INTO WS-HREDI
037000     .
037100*--------------------------------------------------------------*
037200*    ABERTURA DOS ARQUIVOS
037300*--------------------------------------------------------------*
037400 020-ABRIR-ARQ.
037500
037600     OPEN INPUT ODDS-PAIR
037700     IF WS-FS-ENT  NOT = '00'
037800        MOVE  'ERRO AO ABRIR O ODDS-PAIR'   TO WS-MSG
037900        MOVE   WS-FS-ENT                   TO WS-FS-MSG
038000        GO TO  999-ERRO
038100     END-IF
038200
038300     OPEN OUTPUT ANALISE
038400     IF WS-FS-SAI  NOT = '00'
038500        MOVE  'ERRO AO ABRIR A ANALISE'     TO WS-MSG
038600        MOVE   WS-FS-SAI                   TO WS-FS-MSG
038700        GO TO  999-ERRO
038800     END-IF
038900
039000     OPEN OUTPUT RELODDS
039100     IF WS-FS-REL  NOT = '00'
039200        MOVE  'ERRO AO ABRIR O RELODDS'     TO WS-MSG
039300        MOVE   WS-FS-REL                   TO WS-FS-MSG
039400        GO TO  999-ERRO
039500     END-IF
039600     .
039700*--------------------------------------------------------------*
039800*    LEITURA DO ARQUIVO DE PARES DE COTACOES
039900*--------------------------------------------------------------*
040000 025-LER-ODDS-PAIR.
040100
040200     READ ODDS-PAIR  INTO  WS-REG-ODDS-PAR
040300
040400     IF WS-FS-ENT  NOT = '00' AND '10'
040500        MOVE  'ERRO NA LEITURA DO ODDS-PAIR'  TO WS-MSG
040600        MOVE   WS-FS-ENT                     TO WS-FS-MSG
040700        GO TO  999-ERRO
040800     ELSE
040900        IF WS-FS-ENT = '00'
041000           ADD   1  TO  WS-CTLIDO
041100        ELSE
041200           MOVE  'S'  TO  WS-FIM-PROCESSAMENTO
041300        END-IF
041400     END-IF
041500     .
041600*--------------------------------------------------------------*
041700*    PROCESSAR O PAR DE COTACOES LIDO
041800*--------------------------------------------------------------*
041900 030-PROCESSAR.
042000
042100     PERFORM 035-VALIDAR-ODDS
042200
042300     IF SW-REJEITOU
042400        PERFORM 075-REJEITAR-REGISTRO
042500     ELSE
042600        PERFORM 040-CALC-PROB-AMBOS-LADOS
042700        PERFORM 041-CALC-PROB-SEMVIG
042800        PERFORM 042-CALC-RETORNO-AMBOS-LADOS
042900        PERFORM 043-CALC-ODDS-EQUILIBRIO
043000        PERFORM 045-CALC-RETORNO-ESPERADO
043100        PERFORM 050-CALC-ARBITRAGEM
043200
043300        IF WS-ARB-FLAG-S = 'Y'
043400           PERFORM 051-CALC-ALOCACAO
043500           PERFORM 052-CALC-LUCRO-ARBITRAGEM
043600        ELSE
043700           MOVE ZERO  TO  WS-CALC-ALOC-1  WS-CALC-ALOC-2
043800                          WS-CALC-LUCRO-1  WS-CALC-LUCRO-2
043900        END-IF
044000
044100        PERFORM 060-CALC-CONTRA-RESULTADO
044200
044300        PERFORM 065-GRAVAR-ANALISE
044400
044500        PERFORM 070-IMPRIMIR-DETALHE
044600
044700        ADD  1  TO  WS-CTANL
044800
044900        IF WS-CALC-EXP-RETORNO > 0
045000           ADD  1  TO  WS-CTPEV
045100        END-IF
045200
045300        IF WS-ARB-FLAG-S = 'Y'
045400           ADD  1  TO  WS-CTARB
045500           IF WS-CALC-LUCRO-1 < WS-CALC-LUCRO-2
045600              MOVE  WS-CALC-LUCRO-1  TO  WS-CALC-LUCRO-MIN
045700           ELSE
045800              MOVE  WS-CALC-LUCRO-2  TO  WS-CALC-LUCRO-MIN
045900           END-IF
046000           ADD  WS-CALC-LUCRO-MIN  TO  WS-TOTLUCRO
046100        END-IF
046200     END-IF
046300
046400     PERFORM 025-LER-ODDS-PAIR
046500     .
046600*--------------------------------------------------------------*
046700*    VALIDAR O DOMINIO DAS COTACOES AMERICANAS (REGRA DO LOTE)
046800*--------------------------------------------------------------*
046900 035-VALIDAR-ODDS.
047000
047100     MOVE  'N'     TO  WS-REJEITOU
047200     MOVE  SPACES  TO  WS-MOTIVO-REJ
047300
047400     IF WS-ODDS-1-E = 0
047500        MOVE  'S'                         TO  WS-REJEITOU
047600        MOVE  'ODDS-1 IGUAL A ZERO'        TO  WS-MOTIVO-REJ
047700     ELSE
047800        IF WS-ODDS-1-E > -100 AND WS-ODDS-1-E < 100
047900           MOVE  'S'                      TO  WS-REJEITOU
048000           MOVE  'ODDS-1 FORA DO DOMINIO (MODULO < 100)'
048100                                           TO  WS-MOTIVO-REJ
048200        END-IF
048300     END-IF
048400
048500     IF NOT SW-REJEITOU
048600        IF WS-ODDS-2-E = 0
048700           MOVE  'S'                      TO  WS-REJEITOU
048800           MOVE  'ODDS-2 IGUAL A ZERO'     TO  WS-MOTIVO-REJ
048900        ELSE
049000           IF WS-ODDS-2-E > -100 AND WS-ODDS-2-E < 100
049100              MOVE  'S'                   TO  WS-REJEITOU
049200              MOVE  'ODDS-2 FORA DO DOMINIO (MODULO < 100)'
049300                                           TO  WS-MOTIVO-REJ
049400           END-IF
049500        END-IF
049600     END-IF
049700     .
049800*--------------------------------------------------------------*
049900*    PROBABILIDADE IMPLICITA (COM VIG) - P(ODDS) - REGRA 1
050000*    CALCULADA PARA OS DOIS LADOS DO PAR
050100*--------------------------------------------------------------*
050200 040-CALC-PROB-AMBOS-LADOS.
050300
050400     MOVE  WS-ODDS-1-E        TO  WS-CALC-ODDS-IN
050500     PERFORM 040-CALC-PROB-IMPLICITA
050600     MOVE  WS-CALC-PROB-OUT   TO  WS-CALC-PROB-1
050700
050800     MOVE  WS-ODDS-2-E        TO  WS-CALC-ODDS-IN
050900     PERFORM 040-CALC-PROB-IMPLICITA
051000     MOVE  WS-CALC-PROB-OUT   TO  WS-CALC-PROB-2
051100     .
051200*--------------------------------------------------------------*
051300*    SUBROTINA - PROBABILIDADE IMPLICITA DE UM LADO
051400*    ENTRADA WS-CALC-ODDS-IN / SAIDA WS-CALC-PROB-OUT
051500*--------------------------------------------------------------*
051600 040-CALC-PROB-IMPLICITA.
051700
051800     IF WS-CALC-ODDS-IN < 0
051900        COMPUTE WS-CALC-ODDS-ABS = WS-CALC-ODDS-IN * -1
052000        COMPUTE WS-CALC-PROB-OUT =
052100                WS-CALC-ODDS-ABS / (WS-CALC-ODDS-ABS + 100)
052200     ELSE
052300        COMPUTE WS-CALC-PROB-OUT =
052400                100 / (100 + WS-CALC-ODDS-IN)
052500     END-IF
052600     .
052700*--------------------------------------------------------------*
052800*    PROBABILIDADES SEM VIG DO PAR - Q1, Q2 - REGRA 2
052900*--------------------------------------------------------------*
053000 041-CALC-PROB-SEMVIG.
053100
053200     ADD  WS-CALC-PROB-1  WS-CALC-PROB-2
053300                          GIVING  WS-CALC-SOMA-PROB
053400
053500     COMPUTE WS-CALC-NOVIG-1 =
053600             WS-CALC-PROB-1 / WS-CALC-SOMA-PROB
053700     COMPUTE WS-CALC-NOVIG-2 =
053800             WS-CALC-PROB-2 / WS-CALC-SOMA-PROB
053900     .
054000*--------------------------------------------------------------*
054100*    RETORNO SOBRE UMA UNIDADE APOSTADA - R(ODDS) - REGRA 3
054200*    CALCULADO PARA OS DOIS LADOS DO PAR
054300*--------------------------------------------------------------*
054400 042-CALC-RETORNO-AMBOS-LADOS.
054500
054600     MOVE  WS-ODDS-1-E         TO  WS-CALC-ODDS-IN
054700     PERFORM 042-CALC-RETORNO-UNIT
054800     MOVE  WS-CALC-RETORNO-OUT TO  WS-CALC-RETORNO-1
054900
055000     MOVE  WS-ODDS-2-E         TO  WS-CALC-ODDS-IN
055100     PERFORM 042-CALC-RETORNO-UNIT
055200     MOVE  WS-CALC-RETORNO-OUT TO  WS-CALC-RETORNO-2
055300     .
055400*--------------------------------------------------------------*
055500*    SUBROTINA - RETORNO DE UMA UNIDADE APOSTADA
055600*    ENTRADA WS-CALC-ODDS-IN / SAIDA WS-CALC-RETORNO-OUT
055700*--------------------------------------------------------------*
055800 042-CALC-RETORNO-UNIT.
055900
056000     IF WS-CALC-ODDS-IN < 0
056100        COMPUTE WS-CALC-ODDS-ABS  = WS-CALC-ODDS-IN * -1
056200        COMPUTE WS-CALC-RETORNO-OUT =
056300                100 / WS-CALC-ODDS-ABS
056400     ELSE
056500        COMPUTE WS-CALC-RETORNO-OUT =
056600                WS-CALC-ODDS-IN / 100
056700     END-IF
056800     .
056900*--------------------------------------------------------------*
057000*    COTACAO MINIMA DE EQUILIBRIO (BREAK-EVEN) - REGRA 4
057100*    BASEADA NA PROBABILIDADE SEM VIG DO LADO 1 (Q1)
057200*--------------------------------------------------------------*
057300 043-CALC-ODDS-EQUILIBRIO.
057400
057500     MOVE  ZERO  TO  WS-CALC-TETO-RESULT
057600
057700     IF WS-CALC-NOVIG-1 > 0
057800        COMPUTE WS-CALC-BREAKEVEN-B =
057900                (1 - WS-CALC-NOVIG-1) / WS-CALC-NOVIG-1
058000
058100        IF WS-CALC-BREAKEVEN-B < 1
058200           COMPUTE WS-CALC-TETO-VALOR =
058300                   (0 - 100) / WS-CALC-BREAKEVEN-B
058400           PERFORM 044-ARREDOND-TETO
058500        ELSE
058600           COMPUTE WS-CALC-TETO-VALOR =
058700                   WS-CALC-BREAKEVEN-B * 100
058800           PERFORM 044-ARREDOND-TETO
058900        END-IF
059000     END-IF
059100
059200     MOVE  WS-CALC-TETO-RESULT  TO  WS-BREAKEVEN-ODDS-1-S
059300     .
059400*--------------------------------------------------------------*
059500*    SUBROTINA - TETO (CEILING) RUMO AO INFINITO POSITIVO
059600*    ENTRADA WS-CALC-TETO-VALOR / SAIDA WS-CALC-TETO-RESULT
059700*    PARA VALORES NEGATIVOS O TRUNCAMENTO PARA ZERO JA E O
059800*    TETO;  PARA VALORES POSITIVOS SOMA-SE 1 QUANDO HOUVER
059900*    PARTE DECIMAL (USA-SE O REDEFINES WS-CALC-TETO-ALT PARA
060000*    EXAMINAR A PARTE DECIMAL SEM RECORRER A FUNCAO INTRINSECA)
060100*--------------------------------------------------------------*
060200 044-ARREDOND-TETO.
060300
060400     MOVE  WS-CALC-TETO-INT  TO  WS-CALC-TETO-RESULT
060500
060600     IF WS-CALC-TETO-VALOR > 0 AND WS-CALC-TETO-DEC > 0
060700        ADD  1  TO  WS-CALC-TETO-RESULT
060800     END-IF
060900     .
061000*--------------------------------------------------------------*
061100*    RETORNO ESPERADO DE 1 UNIDADE NO LADO 1 - REGRA 5
061200*    E = R(ODDS-1) * Q1 - (1 - Q1)
061300*--------------------------------------------------------------*
061400 045-CALC-RETORNO-ESPERADO.
061500
061600     COMPUTE WS-CALC-EXP-RETORNO =
061700             (WS-CALC-RETORNO-1 * WS-CALC-NOVIG-1)
061800             - (1 - WS-CALC-NOVIG-1)
061900     .
062000*--------------------------------------------------------------*
062100*    DETECCAO DE ARBITRAGEM - REGRA 6 - E MARGEM - REGRA 7
062200*    A MARGEM E CALCULADA PELA FORMULA RECEBIDA DA AREA DE
062300*    NEGOCIO (VIDE HISTORICO V04) E MANTIDA SEM ALTERACAO
062400*--------------------------------------------------------------*
062500 050-CALC-ARBITRAGEM.
062600
062700     IF (WS-CALC-PROB-1 + WS-CALC-PROB-2) < 1
062800        MOVE  'Y'  TO  WS-ARB-FLAG-S
062900     ELSE
063000        MOVE  'N'  TO  WS-ARB-FLAG-S
063100     END-IF
063200
063300     COMPUTE WS-CALC-ARB-MARGEM =
063400             1 - WS-CALC-PROB-1 + WS-CALC-PROB-2
063500     .
063600*--------------------------------------------------------------*
063700*    ALOCACAO DE BANCA ENTRE OS DOIS LADOS - REGRA 8
063800*    IGUALA OS DOIS RETORNOS (A1.D1 = A2.D2)
063900*--------------------------------------------------------------*
064000 051-CALC-ALOCACAO.
064100
064200     COMPUTE WS-CALC-D1 = 1 + WS-CALC-RETORNO-1
064300     COMPUTE WS-CALC-D2 = 1 + WS-CALC-RETORNO-2
064400
064500     COMPUTE WS-CALC-RAZAO-D = WS-CALC-D1 / WS-CALC-D2
064600
064700     COMPUTE WS-CALC-ALOC-1 = 1 / (WS-CALC-RAZAO-D + 1)
064800     COMPUTE WS-CALC-ALOC-2 = 1 - WS-CALC-ALOC-1
064900     .
065000*--------------------------------------------------------------*
065100*    FAIXA DE LUCRO DA ARBITRAGEM - REGRA 9
065200*--------------------------------------------------------------*
065300 052-CALC-LUCRO-ARBITRAGEM.
065400
065500     COMPUTE WS-CALC-LUCRO-1 =
065600             (WS-CALC-RETORNO-1 * WS-CALC-ALOC-1)
065700             - WS-CALC-ALOC-2
065800     COMPUTE WS-CALC-LUCRO-2 =
065900             (WS-CALC-RETORNO-2 * WS-CALC-ALOC-2)
066000             - WS-CALC-ALOC-1
066100     .
066200*--------------------------------------------------------------*
066300*    NOMEADOR DE RESULTADO CONTRARIO - DISPATCHER
066400*    PRIMEIRA REGRA QUE CASAR VENCE (REGRAS 1 A 5)
066500*--------------------------------------------------------------*
066600 060-CALC-CONTRA-RESULTADO.
066700
066800     MOVE  SPACES  TO  WS-CONTRA-RESULT
066900
066910*    MAI/2009 RPT 090033 CG012V15 - OVER/UNDER EM QUALQUER CAIXA
066920     MOVE  WS-OUTCOME-TYPE-E  TO  WS-OUTCOME-UPPER
066940     INSPECT WS-OUTCOME-UPPER CONVERTING
066950             'abcdefghijklmnopqrstuvwxyz'
066960          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
066970
067000     IF WS-OUTCOME-TYPE-E = 'NO'
067100        MOVE  'YES'              TO  WS-CONTRA-RESULT
067200     ELSE
067300        IF WS-OUTCOME-TYPE-E = 'YES'
067400           MOVE  'NO'            TO  WS-CONTRA-RESULT
067500        ELSE
067600           IF WS-OUTCOME-TYPE-E = WS-HOME-TEAM-E
067700              MOVE  WS-AWAY-TEAM-E   TO  WS-CONTRA-RESULT
067800           ELSE
067900              IF WS-OUTCOME-TYPE-E = WS-AWAY-TEAM-E
068000                 MOVE  WS-HOME-TEAM-E  TO  WS-CONTRA-RESULT
068100              ELSE
068200                 IF WS-OUTCOME-UPPER   (1:4) = 'OVER'
068300                    PERFORM 061-CONTRA-OVER-UNDER
068400                 ELSE
068500                    IF WS-OUTCOME-UPPER   (1:5) = 'UNDER'
068600                       PERFORM 061-CONTRA-OVER-UNDER
068700                    ELSE
068800                       PERFORM 062-CONTRA-HANDICAP
068900                    END-IF
069000                 END-IF
069100              END-IF
069200           END-IF
069300        END-IF
069400     END-IF
069500     .
069600*--------------------------------------------------------------*
069700*    NOMEADOR - PALAVRA-CHAVE OVER/UNDER - REGRA 3
069800*    A LINHA NUMERICA E COPIADA SEM ALTERACAO
069900*--------------------------------------------------------------*
070000 061-CONTRA-OVER-UNDER.
070100
070200     IF WS-OUTCOME-UPPER   (1:4) = 'OVER'
070300        STRING 'UNDER' ' ' WS-OUTCOME-TYPE-E (6:13)
070400               DELIMITED BY SIZE INTO WS-CONTRA-RESULT
070500     ELSE
070600        STRING 'OVER' ' ' WS-OUTCOME-TYPE-E (7:12)
070700               DELIMITED BY SIZE INTO WS-CONTRA-RESULT
070800     END-IF
070900     .
071000*--------------------------------------------------------------*
071100*    NOMEADOR - FORMA DE HANDICAP (SPREAD) - REGRA 4
071200*    "NOME-DO-TIME +/-N[.N]" -> OUTRO TIME COM SINAL INVERTIDO
071300*--------------------------------------------------------------*
071400 062-CONTRA-HANDICAP.
071500
071600     MOVE  WS-HOME-TEAM-E    TO  WS-SCAN-CAMPO
071700     PERFORM 063-TAMANHO-CAMPO
071800     MOVE  WS-SCAN-TAM       TO  WS-HOME-LEN
071900
072000     MOVE  WS-AWAY-TEAM-E    TO  WS-SCAN-CAMPO
072100     PERFORM 063-TAMANHO-CAMPO
072200     MOVE  WS-SCAN-TAM       TO  WS-AWAY-LEN
072300
072400     IF WS-HOME-LEN > 0 AND WS-HOME-LEN < 17
072500        AND WS-OUTCOME-TYPE-E (1:WS-HOME-LEN) =
072600            WS-HOME-TEAM-E   (1:WS-HOME-LEN)
072700        AND WS-OUTCOME-TYPE-E (WS-HOME-LEN + 1:1) = SPACE
072800        COMPUTE WS-SPREAD-START    = WS-HOME-LEN + 2
072900        PERFORM 064-INVERTER-SINAL
073000        MOVE  SPACES              TO  WS-CONTRA-RESULT
073100        STRING WS-AWAY-TEAM-E (1:WS-AWAY-LEN) ' '
073200               WS-SPREAD-SINAL-NUM
073300               DELIMITED BY SIZE INTO WS-CONTRA-RESULT
073400     ELSE
073500        IF WS-AWAY-LEN > 0 AND WS-AWAY-LEN < 17
073600           AND WS-OUTCOME-TYPE-E (1:WS-AWAY-LEN) =
073700               WS-AWAY-TEAM-E   (1:WS-AWAY-LEN)
073800           AND WS-OUTCOME-TYPE-E (WS-AWAY-LEN + 1:1) = SPACE
073900           COMPUTE WS-SPREAD-START = WS-AWAY-LEN + 2
074000           PERFORM 064-INVERTER-SINAL
074100           MOVE  SPACES           TO  WS-CONTRA-RESULT
074200           STRING WS-HOME-TEAM-E (1:WS-HOME-LEN) ' '
074300                  WS-SPREAD-SINAL-NUM
074400                  DELIMITED BY SIZE INTO WS-CONTRA-RESULT
074500        END-IF
074600     END-IF
074700     .
074800*--------------------------------------------------------------*
074900*    SUBROTINA - EXTRAI E INVERTE O SINAL DO HANDICAP
075000*    ENTRADA WS-SPREAD-START (POSICAO DO SINAL EM OUTCOME-TYPE)
075100*--------------------------------------------------------------*
075200 064-INVERTER-SINAL.
075300
075400     MOVE  WS-OUTCOME-TYPE-E (WS-SPREAD-START:1)
075500                               TO  WS-SPREAD-SIGN
075600     COMPUTE WS-SPREAD-NUMSTART = WS-SPREAD-START + 1
075700     COMPUTE WS-SPREAD-NUMLEN   = 19 - WS-SPREAD-NUMSTART
075800     MOVE  SPACES  TO  WS-SPREAD-REST
075900     MOVE  WS-OUTCOME-TYPE-E (WS-SPREAD-NUMSTART:
076000           WS-SPREAD-NUMLEN)          TO  WS-SPREAD-REST
076040*    MAI/2009 RPT 090033 CG012V15 - NAO GRAVA MAIS O '+'
076050*    SINAL INVERTIDO - POSITIVO VIRA SEM SINAL (EX: -3.5 -> 3.5)
076070*    NEGATIVO SO APARECE QUANDO O SINAL ORIGINAL ERA POSITIVO
076100     MOVE  SPACES  TO  WS-SPREAD-SINAL-NUM
076200     IF WS-SPREAD-SIGN = '-'
076300        MOVE  WS-SPREAD-REST  TO  WS-SPREAD-SINAL-NUM
076400     ELSE
076600        STRING '-' WS-SPREAD-REST
076650               DELIMITED BY SIZE INTO WS-SPREAD-SINAL-NUM
076800     END-IF
076900     .
077000*--------------------------------------------------------------*
077100*    SUBROTINA REUTILIZAVEL - TAMANHO DO CAMPO SEM OS ESPACOS
077200*    A DIREITA (VARRE WS-SCAN-CHAR DA DIREITA PARA A ESQUERDA)
077300*    ENTRADA WS-SCAN-CAMPO / SAIDA WS-SCAN-TAM
077400*--------------------------------------------------------------*
077500 063-TAMANHO-CAMPO.
077600
077700     PERFORM 063-TAM-LOOP  THRU  063-TAM-LOOP-EXIT
077800        VARYING WS-SCAN-IDX  FROM  18  BY  -1
077900        UNTIL   WS-SCAN-IDX  =  0
078000           OR   WS-SCAN-CHAR (WS-SCAN-IDX)  NOT =  SPACE
078100
078200     MOVE  WS-SCAN-IDX  TO  WS-SCAN-TAM
078300     .
078400 063-TAM-LOOP.
078500
078600     CONTINUE
078700     .
078800 063-TAM-LOOP-EXIT.
078900
079000     EXIT
079100     .
079200*--------------------------------------------------------------*
079300*    GRAVACAO DO REGISTRO DE ANALISE
079400*    ARREDONDAMENTO PARA 6 CASAS DECIMAIS - MEIA PARA CIMA
079500*--------------------------------------------------------------*
079600 065-GRAVAR-ANALISE.
079700
079800     MOVE  SPACES                 TO  WS-REG-ANALISE
079900
080000     MOVE  WS-EVENT-ID-E          TO  WS-EVENT-ID-S
080100     COMPUTE WS-IMPL-PROB-1-S  ROUNDED  =  WS-CALC-PROB-1
080200     COMPUTE WS-IMPL-PROB-2-S  ROUNDED  =  WS-CALC-PROB-2
080300     COMPUTE WS-NOVIG-PROB-1-S ROUNDED  =  WS-CALC-NOVIG-1
080400     COMPUTE WS-NOVIG-PROB-2-S ROUNDED  =  WS-CALC-NOVIG-2
080500     COMPUTE WS-RET-ON-BET-1-S ROUNDED  =  WS-CALC-RETORNO-1
080600     COMPUTE WS-EXP-RETURN-1-S ROUNDED  =  WS-CALC-EXP-RETORNO
080700     COMPUTE WS-ALLOC-1-S      ROUNDED  =  WS-CALC-ALOC-1
080800     COMPUTE WS-ALLOC-2-S      ROUNDED  =  WS-CALC-ALOC-2
080900     COMPUTE WS-ARB-PROFIT-1-S ROUNDED  =  WS-CALC-LUCRO-1
081000     COMPUTE WS-ARB-PROFIT-2-S ROUNDED  =  WS-CALC-LUCRO-2
081100     MOVE  WS-CONTRA-RESULT       TO  WS-COUNTER-OUTCOME-S
081200
081300     WRITE  REG-ANALISE  FROM  WS-REG-ANALISE
081400     IF WS-FS-SAI  NOT = '00'
081500        MOVE  'ERRO NA GRAVACAO DA ANALISE'  TO  WS-MSG
081600        MOVE   WS-FS-SAI                     TO  WS-FS-MSG
081700        GO TO  999-ERRO
081800     END-IF
081900     .
082000*--------------------------------------------------------------*
082100*    IMPRESSAO DA LINHA DE DETALHE NO RELATORIO
082200*--------------------------------------------------------------*
082300 070-IMPRIMIR-DETALHE.
082400
082500     MOVE  SPACES                 TO  WS-LINDET
082600
082700     MOVE  WS-EVENT-ID-E          TO  WS-EVENTID-D
082800     MOVE  WS-ODDS-1-E            TO  WS-ODDS1-D
082900     MOVE  WS-ODDS-2-E            TO  WS-ODDS2-D
083000     MOVE  WS-CALC-NOVIG-1        TO  WS-NOVIGP1-D
083100     MOVE  WS-CALC-NOVIG-2        TO  WS-NOVIGP2-D
083200     MOVE  WS-CALC-EXP-RETORNO    TO  WS-EXPRET1-D
083300     MOVE  WS-ARB-FLAG-S          TO  WS-ARB-D
083400     MOVE  WS-CALC-ALOC-1         TO  WS-ALLOC1-D
083500     MOVE  WS-CALC-ALOC-2         TO  WS-ALLOC2-D
083600
083700     IF WS-ARB-FLAG-S = 'Y'
083800        IF WS-CALC-LUCRO-1 < WS-CALC-LUCRO-2
083900           MOVE  WS-CALC-LUCRO-1  TO  WS-MINPROFIT-D
084000        ELSE
084100           MOVE  WS-CALC-LUCRO-2  TO  WS-MINPROFIT-D
084200        END-IF
084300     ELSE
084400        MOVE  ZERO                TO  WS-MINPROFIT-D
084500     END-IF
084600
084700     MOVE  WS-CONTRA-RESULT       TO  WS-COUNTEROUT-D
084800
084900     MOVE  WS-LINDET               TO  WS-LINE-OUT
085000     PERFORM 085-GRAVAR-LINHA
085100     .
085200*--------------------------------------------------------------*
085300*    REJEICAO DE REGISTRO - COTACAO FORA DO DOMINIO
085400*--------------------------------------------------------------*
085500 075-REJEITAR-REGISTRO.
085600
085700     ADD  1                       TO  WS-CTREJ
085800
085900     MOVE  SPACES                 TO  WS-LINREJ
086000     MOVE  WS-EVENT-ID-E          TO  WS-EVENTID-R
086100     MOVE  WS-MOTIVO-REJ          TO  WS-REASON-R
086200
086300     MOVE  WS-LINREJ               TO  WS-LINE-OUT
086400     PERFORM 085-GRAVAR-LINHA
086500     .
086600*--------------------------------------------------------------*
086700*    IMPRIMIR CABECALHO DO RELATORIO
086800*--------------------------------------------------------------*
086900 080-IMPRIMIR-CABECALHO.
087000
087100     ADD    1        TO WS-PAG-CAB
087200     MOVE   WS-PAG-CAB  TO  WS-PAG-CAB-ED
087300     MOVE   WS-PAG-CAB-ED  TO  WS-PAG-CAB1
087400
087500     WRITE REG-RELODDS FROM WS-CAB1 AFTER ADVANCING
087600           TOP-OF-FORM
087700     IF WS-FS-REL NOT = '00'
087800        MOVE 'ERRO GRAVACAO CAB1' TO WS-MSG
087900        MOVE WS-FS-REL            TO WS-FS-MSG
088000        GO TO 999-ERRO
088100     END-IF
088200
088300     WRITE REG-RELODDS FROM WS-HIFEN
088400     IF WS-FS-REL NOT = '00'
088500        MOVE 'ERRO GRAVACAO HIFEN-1' TO WS-MSG
088600        MOVE WS-FS-REL               TO WS-FS-MSG
088700        GO TO 999-ERRO
088800     END-IF
088900
089000     WRITE REG-RELODDS FROM WS-CAB2
089100     IF WS-FS-REL NOT = '00'
089200        MOVE 'ERRO GRAVACAO CAB2' TO WS-MSG
089300        MOVE WS-FS-REL            TO WS-FS-MSG
089400        GO TO 999-ERRO
089500     END-IF
089600
089700     WRITE REG-RELODDS FROM WS-HIFEN
089800     IF WS-FS-REL NOT = '00'
089900        MOVE 'ERRO GRAVACAO HIFEN-2' TO WS-MSG
090000        MOVE WS-FS-REL               TO WS-FS-MSG
090100        GO TO 999-ERRO
090200     END-IF
090300
090400     MOVE 4 TO WS-CTLIN
090500     .
090600*--------------------------------------------------------------*
090700*    SUBROTINA REUTILIZAVEL - GRAVA UMA LINHA DO RELATORIO
090800*    QUEBRA DE PAGINA QUANDO NECESSARIO
090900*    ENTRADA WS-LINE-OUT
091000*--------------------------------------------------------------*
091100 085-GRAVAR-LINHA.
091200
091300     IF WS-CTLIN > 54
091400        PERFORM 080-IMPRIMIR-CABECALHO
091500     END-IF
091600
091700     WRITE REG-RELODDS FROM WS-LINE-OUT
091800     IF  WS-FS-REL  NOT = '00'
091900         MOVE 'ERRO NA GRAVACAO DO RELODDS'   TO WS-MSG
092000         MOVE  WS-FS-REL                      TO WS-FS-MSG
092100         GO TO 999-ERRO
092200     ELSE
092300         ADD 1 TO WS-CTIMPR
092400         ADD 1 TO WS-CTLIN
092500     END-IF
092600     .
092700*--------------------------------------------------------------*
092800*    PROCEDIMENTOS FINAIS
092900*--------------------------------------------------------------*
093000 090-TERMINAR.
093100
093200     PERFORM 015-DATA-HORA.
093300
093400     DISPLAY ' *----------------------------------------*'
093500     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
093600     DISPLAY ' *----------------------------------------*'
093700     DISPLAY ' *========================================*'
093800     DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG012         *'
093900     DISPLAY ' *----------------------------------------*'
094000     DISPLAY ' * REGISTROS LIDOS      = ' WS-CTLIDO
094100     DISPLAY ' * REGISTROS REJEITADOS = ' WS-CTREJ
094200     DISPLAY ' * REGISTROS ANALISADOS = ' WS-CTANL
094300     DISPLAY ' * APOSTAS DE EV POSIT. = ' WS-CTPEV
094400     DISPLAY ' * ARBITRAGENS ACHADAS  = ' WS-CTARB
094500     DISPLAY ' *========================================*'
094600
094700     PERFORM 092-IMPRIMIR-TOTAIS
094800
094900     PERFORM 095-FECHAR-ARQ
095000
095100     DISPLAY ' *----------------------------------------*'
095200     DISPLAY ' *      TERMINO NORMAL DO CGPRG012        *'
095300     DISPLAY ' *----------------------------------------*'
095400     .
095500*--------------------------------------------------------------*
095600*    IMPRESSAO DO BLOCO DE TOTAIS DE CONTROLE NO RELATORIO
095700*--------------------------------------------------------------*
095800 092-IMPRIMIR-TOTAIS.
095900
096000     MOVE  SPACES                      TO  WS-LINTOT
096100     MOVE  'RECORDS READ'               TO  WS-LINTOT-TXT
096200     MOVE  WS-CTLIDO                    TO  WS-LINTOT-VAL
096300     WRITE REG-RELODDS FROM WS-LINTOT
096400     IF WS-FS-REL NOT = '00'
096500        MOVE 'ERRO GRAVACAO TOTAIS-1' TO WS-MSG
096600        MOVE WS-FS-REL                TO WS-FS-MSG
096700        GO TO 999-ERRO
096800     END-IF
096900
097000     MOVE  SPACES                      TO  WS-LINTOT
097100     MOVE  'REJECTED'                   TO  WS-LINTOT-TXT
097200     MOVE  WS-CTREJ                     TO  WS-LINTOT-VAL
097300     WRITE REG-RELODDS FROM WS-LINTOT
097400     IF WS-FS-REL NOT = '00'
097500        MOVE 'ERRO GRAVACAO TOTAIS-2' TO WS-MSG
097600        MOVE WS-FS-REL                TO WS-FS-MSG
097700        GO TO 999-ERRO
097800     END-IF
097900
098000     MOVE  SPACES                      TO  WS-LINTOT
098100     MOVE  'ANALYZED'                   TO  WS-LINTOT-TXT
098200     MOVE  WS-CTANL                     TO  WS-LINTOT-VAL
098300     WRITE REG-RELODDS FROM WS-LINTOT
098400     IF WS-FS-REL NOT = '00'
098500        MOVE 'ERRO GRAVACAO TOTAIS-3' TO WS-MSG
098600        MOVE WS-FS-REL                TO WS-FS-MSG
098700        GO TO 999-ERRO
098800     END-IF
098900
099000     MOVE  SPACES                      TO  WS-LINTOT
099100     MOVE  'POSITIVE-EV COUNT'          TO  WS-LINTOT-TXT
099200     MOVE  WS-CTPEV                     TO  WS-LINTOT-VAL
099300     WRITE REG-RELODDS FROM WS-LINTOT
099400     IF WS-FS-REL NOT = '00'
099500        MOVE 'ERRO GRAVACAO TOTAIS-4' TO WS-MSG
099600        MOVE WS-FS-REL                TO WS-FS-MSG
099700        GO TO 999-ERRO
099800     END-IF
099900
100000     MOVE  SPACES                      TO  WS-LINTOT
100100     MOVE  'ARBITRAGE COUNT'            TO  WS-LINTOT-TXT
100200     MOVE  WS-CTARB                     TO  WS-LINTOT-VAL
100300     WRITE REG-RELODDS FROM WS-LINTOT
100400     IF WS-FS-REL NOT = '00'
100500        MOVE 'ERRO GRAVACAO TOTAIS-5' TO WS-MSG
100600        MOVE WS-FS-REL                TO WS-FS-MSG
100700        GO TO 999-ERRO
100800     END-IF
100900
101000     MOVE  SPACES                      TO  WS-LINTOT
101100     MOVE  'TOTAL ARB MIN PROFIT'       TO  WS-LINTOT-TXT
101200     MOVE  WS-TOTLUCRO                  TO  WS-LINTOT-VAL
101300     WRITE REG-RELODDS FROM WS-LINTOT
101400     IF WS-FS-REL NOT = '00'
101500        MOVE 'ERRO GRAVACAO TOTAIS-6' TO WS-MSG
101600        MOVE WS-FS-REL                TO WS-FS-MSG
101700        GO TO 999-ERRO
101800     END-IF
101900     .
102000*--------------------------------------------------------------*
102100*    FECHAR OS ARQUIVOS
102200*--------------------------------------------------------------*
102300 095-FECHAR-ARQ.
102400
102500     CLOSE  ODDS-PAIR
102600     IF WS-FS-ENT  NOT = '00'
102700        MOVE  'ERRO AO FECHAR O ODDS-PAIR'  TO WS-MSG
102800        MOVE   WS-FS-ENT                   TO WS-FS-MSG
102900        GO TO  999-ERRO
103000     END-IF
103100
103200     CLOSE  ANALISE
103300     IF WS-FS-SAI  NOT = '00'
103400        MOVE  'ERRO AO FECHAR A ANALISE'    TO WS-MSG
103500        MOVE   WS-FS-SAI                   TO WS-FS-MSG
103600        GO TO  999-ERRO
103700     END-IF
103800
103900     CLOSE  RELODDS
104000     IF WS-FS-REL  NOT = '00'
104100        MOVE  'ERRO AO FECHAR O RELODDS'    TO WS-MSG
104200        MOVE   WS-FS-REL                   TO WS-FS-MSG
104300        GO TO  999-ERRO
104400     END-IF
104500     .
104600*--------------------------------------------------------------*
104700*    ROTINA DE ERRO
104800*--------------------------------------------------------------*
104900 999-ERRO.
105000
105100     DISPLAY ' *----------------------------------------*'
105200     DISPLAY ' *           PROGRAMA CANCELADO           *'
105300     DISPLAY ' *----------------------------------------*'
105400     DISPLAY ' * MENSAGEM    = ' WS-MSG
105500     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
105600     DISPLAY ' *----------------------------------------*'
105700     DISPLAY ' *       TERMINO ANORMAL DO CGPRG012      *'
105800     DISPLAY ' *----------------------------------------*'
105900     STOP RUN
106000     .
106100*---------------> FIM DO PROGRAMA CGPRG012 <
